000100******************************************************************
000200* SISTEMA      : TESORERIA - CONCILIACION BANCARIA               *
000300* PROGRAMA     : BANCONC                                         *
000400* AUTOR        : R. GONZALEZ                                     *
000500* INSTALACION  : GERENCIA DE TESORERIA                           *
000600* TIPO         : PROCESO BATCH (SIN INTERACCION CON PANTALLA)    *
000700* DESCRIPCION  : CONCILIA LOS CHEQUES DE TERCEROS DEPOSITADOS,   *
000800*              : CRUZANDO EL LIBRO DE INGRESOS (LIBRO.DAT) CON   *
000900*              : EL EXTRACTO BANCARIO (EXTRACTO.DAT), Y EMITE    *
001000*              : EL DETALLE CONCILIADO, EL DETALLE POR CHEQUE Y  *
001100*              : EL RESUMEN EJECUTIVO DE LA CORRIDA.             *
001200******************************************************************
001300*                 HISTORIAL DE MODIFICACIONES                    *
001400******************************************************************
001500* FECHA       PROGRAMADOR   PEDIDO      DESCRIPCION
001600* ----------  ------------  ----------  ------------------------
001700* 04/12/1986  RGZ           T-0231      VERSION INICIAL. LEE
001800*                                       LIBRO Y EXTRACTO, GRABA
001900*                                       CONCILIA.DAT Y DETALLE.
002000*                                       EL CRUCE CONTRA EL BANCO
002100*                                       SE HACE POR ARCHIVO
002200*                                       INDEXADO (EXTIDX.DAT),
002300*                                       COMO EN LOS DEMAS
002400*                                       PROGRAMAS DE LA GERENCIA.
002500* 18/03/1987  RGZ           T-0255      SE AGREGA EL RESUMEN
002600*                                       EJECUTIVO POR IMPRESORA.
002700* 22/09/1988  MLP           T-0311      CORRIGE EXTRACCION DE
002800*                                       NUMEROS DE CHEQUE CUANDO
002900*                                       EL PARENTESIS TRAE LETRAS
003000*                                       MEZCLADAS CON DIGITOS.
003100* 14/01/1990  RGZ           T-0388      TOPE DE 10 CHEQUES POR
003200*                                       RENGLON DE LIBRO.
003300* 30/07/1991  MLP           T-0402      TOLERANCIA DE $1 PARA
003400*                                       DIFERENCIAS DE REDONDEO.
003500* 11/02/1993  HDA           T-0459      PRIMERA OCURRENCIA DE UN
003600*                                       COMPROBANTE GANA CUANDO
003700*                                       EL BANCO LO DUPLICA (SE
003800*                                       RESUELVE CON WRITE...
003900*                                       INVALID KEY AL CARGAR
004000*                                       EXTIDX.DAT).
004100* 05/06/1994  HDA           T-0470      SE AGREGA EL CAMPO
004200*                                       CANTIDAD DE CHEQUES AL
004300*                                       REGISTRO DE CONCILIACION.
004400* 19/11/1995  RGZ           T-0501      AJUSTE DE LONGITUD DE
004500*                                       REGISTROS SEGUN NUEVO
004600*                                       LAYOUT DEL EXTRACTO.
004700* 09/08/1997  HDA           T-0544      SE PERMITE IMPORTE YA
004800*                                       NUMERICO SIN SEPARADORES.
004900* 21/12/1998  MLP           T-0561      REVISION DEL AMBIENTE
005000*                                       2000. LAS FECHAS AAAAMMDD
005100*                                       YA VENIAN CON 4 DIGITOS
005200*                                       DE ANO; SE VALIDA QUE
005300*                                       NINGUNA RUTINA TRUNQUE
005400*                                       EL SIGLO.
005500* 15/02/1999  MLP           T-0561      CIERRE DEFINITIVO DEL
005600*                                       PEDIDO DE AMBIENTE 2000.
005700* 14/05/2000  MLP           T-0578      SE ESTANDARIZA EL FORMATO
005800*                                       DE FECHA DE TODOS LOS
005900*                                       ARCHIVOS DE SALIDA A
006000*                                       AAAAMMDD DE 8 DIGITOS.
006100* 03/10/2001  CFN           T-0602      SE INCORPORA EL INDICADOR
006200*                                       DE CRUCE EN EL DETALLE.
006300* 08/04/2003  CFN           T-0631      SE DOCUMENTA LA EXCEPCION
006400*                                       DE FILLER EN EL REGISTRO
006500*                                       DEL EXTRACTO (LAYOUT FIJO
006600*                                       DEL BANCO, SIN RELLENO).
006700* 27/05/2004  CFN           T-0648      SE AGREGA EL SWITCH DE
006800*                                       MODO DE PRUEBA (UPSI-0).
006900* 12/03/2009  JQV           T-0710      SE REORGANIZA EXTIDX.DAT
007000*                                       PARA SOPORTAR MAYOR
007100*                                       VOLUMEN DE MOVIMIENTOS
007200*                                       DEL EXTRACTO BANCARIO SIN
007300*                                       DEGRADAR EL TIEMPO DE
007400*                                       CRUCE POR CHEQUE.
007500******************************************************************
007600 IDENTIFICATION DIVISION.
007700 PROGRAM-ID.    BANCONC.
007800 AUTHOR.        R. GONZALEZ.
007900 INSTALLATION.  GERENCIA DE TESORERIA.
008000 DATE-WRITTEN.  04/12/1986.
008100 DATE-COMPILED. 12/03/2009.
008200 SECURITY.      CONFIDENCIAL - USO INTERNO DE TESORERIA.
008300
008400* EL PROGRAMA NO INTERACTUA CON PANTALLA: LEE DOS ARCHIVOS DE
008500* ENTRADA, CRUZA UNO CONTRA EL OTRO Y GRABA TRES SALIDAS MAS UN
008600* RESUMEN IMPRESO. SE CORRE UNA VEZ POR DIA DESDE EL PLANIFICADOR
008700* DE LA GERENCIA, DESPUES DEL CIERRE DE CAJA.
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000* C01 CONTROLA EL SALTO DE HOJA DEL RESUMEN IMPRESO. EL SWITCH
009100* DE HARDWARE UPSI-0 HABILITA MENSAJES DE DIAGNOSTICO CUANDO LA
009200* CORRIDA ES DE PRUEBA (VER HISTORIAL T-0648). LA CLASE
009300* CLASE-DIGITOS SE USA EN LOS DOS BARRIDOS CARACTER A CARACTER
009400* (IMPORTE Y CONCEPTO) PARA RECONOCER UN DIGITO SIN RECURRIR A
009500* FUNCIONES INTRINSECAS.
009600 SPECIAL-NAMES.
009700     C01 IS TOP-OF-FORM
009800     UPSI-0 IS SW-MODO-PRUEBA
009900         ON STATUS IS MODO-PRUEBA-ON
010000         OFF STATUS IS MODO-PRUEBA-OFF
010100     CLASS CLASE-DIGITOS IS "0" THRU "9".
010200
010300* RESUMEN DE LOS SEIS ARCHIVOS DE ESTE PROGRAMA (VER FILE-CONTROL
010400* MAS ABAJO PARA LOS DETALLES DE ORGANIZACION Y ACCESO):
010500*   LIBRO.DAT     ENTRADA  - RENGLONES DE INGRESO DEL LIBRO DE
010600*                             CAJA (LOS PRODUCE OTRO SISTEMA).
010700*   EXTRACTO.DAT  ENTRADA  - MOVIMIENTOS DEL EXTRACTO BANCARIO
010800*                             TAL COMO LOS ENTREGA EL BANCO.
010900*   EXTIDX.DAT    TRABAJO  - INDEXADO INTERNO, RECONSTRUIDO EN
011000*                             CADA CORRIDA A PARTIR DE EXTRACTO.
011100*                             NO LO USA NINGUN OTRO SISTEMA.
011200*   CONCILIA.DAT  SALIDA   - RESULTADO DE LA CONCILIACION, UN
011300*                             RENGLON POR CADA RENGLON DE LIBRO.
011400*   DETALLE.DAT   SALIDA   - UN RENGLON POR CADA CHEQUE, CRUZADO
011500*                             O NO CONTRA EL EXTRACTO.
011600*   RESUMEN       SALIDA   - RESUMEN EJECUTIVO IMPRESO DE LA
011700*                             CORRIDA (SEIS METRICAS).
011800
011900 INPUT-OUTPUT SECTION.
012000 FILE-CONTROL.
012100*    LIBRO.DAT: RENGLONES DE INGRESO DEL LIBRO DE CAJA, EN EL
012200*    ORDEN EN QUE FUERON CARGADOS POR ADMINISTRACION.
012300     SELECT LIBRO-EXT    ASSIGN TO DISK
012400            ORGANIZATION IS SEQUENTIAL
012500            ACCESS MODE  IS SEQUENTIAL
012600            FILE STATUS  IS WS-FS.
012700
012800*    EXTRACTO.DAT: MOVIMIENTOS DEL EXTRACTO BANCARIO TAL COMO
012900*    LOS ENTREGA EL BANCO, EN SU ORDEN FISICO ORIGINAL.
013000     SELECT EXTRACTO-EXT ASSIGN TO DISK
013100            ORGANIZATION IS SEQUENTIAL
013200            ACCESS MODE  IS SEQUENTIAL
013300            FILE STATUS  IS WS-FS.
013400
013500*    EXTIDX.DAT: ARCHIVO INDEXADO DE TRABAJO, RECONSTRUIDO EN
013600*    CADA CORRIDA A PARTIR DE EXTRACTO.DAT. CLAVE = NUMERO DE
013700*    COMPROBANTE, MISMA TECNICA DE CRUCE QUE USA LA GERENCIA EN
013800*    EL ARCHIVO MAESTRO BCO.DAT DE LOS DEMAS SISTEMAS DE
013900*    TESORERIA (READ/WRITE ... INVALID KEY).
014000     SELECT EXTRACTO-IDX ASSIGN TO DISK
014100            ORGANIZATION IS INDEXED
014200            ACCESS MODE  IS DYNAMIC
014300            RECORD KEY   IS NUM-COMPROB-IDX
014400            FILE STATUS  IS WS-FS.
014500
014600*    CONCILIA.DAT: UN RENGLON POR CADA RENGLON DE LIBRO, CON EL
014700*    RESULTADO DE LA CONCILIACION.
014800     SELECT CONCILIA-EXT ASSIGN TO DISK
014900            ORGANIZATION IS SEQUENTIAL
015000            ACCESS MODE  IS SEQUENTIAL
015100            FILE STATUS  IS WS-FS.
015200
015300*    DETALLE.DAT: UN RENGLON POR CADA CHEQUE EXTRAIDO, CRUZADO O
015400*    NO CONTRA EL EXTRACTO.
015500     SELECT DETALLE-EXT  ASSIGN TO DISK
015600            ORGANIZATION IS SEQUENTIAL
015700            ACCESS MODE  IS SEQUENTIAL
015800            FILE STATUS  IS WS-FS.
015900
016000*    RESUMEN EJECUTIVO DE LA CORRIDA, POR IMPRESORA.
016100     SELECT RESUMEN-EXT  ASSIGN TO PRINTER.
016200
016300***********************************
016400
016500 DATA DIVISION.
016600 FILE SECTION.
016700
016800* RENGLON DEL LIBRO DE INGRESOS (152 POSICIONES).
016900 FD  LIBRO-EXT
017000     LABEL RECORD IS STANDARD
017100     VALUE OF FILE-ID IS "LIBRO.DAT".
017200 01  REG-LIBRO.
017300     03  FEC-PAGO-LIB        PIC 9(08).
017400*        FECHA DE PAGO AAAAMMDD, 0 SI VIENE EN BLANCO.
017500     03  CONCEPTO-LIB        PIC X(120).
017600*        TEXTO LIBRE DEL CONCEPTO. PUEDE TRAER UNO O MAS GRUPOS
017700*        "(NUMERO)" CON LOS CHEQUES DE TERCEROS DEPOSITADOS.
017800     03  IMPORTE-TXT-LIB     PIC X(18).
017900*        IMPORTE DE INGRESO EN FORMATO 1.234.567,89.
018000     03  FILLER              PIC X(06).
018100
018200* RENGLON DEL EXTRACTO BANCARIO (102 POSICIONES).
018300 FD  EXTRACTO-EXT
018400     LABEL RECORD IS STANDARD
018500     VALUE OF FILE-ID IS "EXTRACTO.DAT".
018600 01  REG-EXTRACTO.
018700*    RENGLON DE 102 POSICIONES - SIN RELLENO, LAYOUT FIJO
018800*    ACORDADO CON EL BANCO (VER HISTORIAL T-0501). NO SE LE
018900*    AGREGA FILLER PORQUE EL BANCO ENTREGA EXACTAMENTE ESTE
019000*    ANCHO Y CUALQUIER RELLENO DESALINEARIA LOS RENGLONES.
019100     03  FEC-MOVTO-EXT       PIC 9(08).
019200     03  NUM-COMPROB-EXT     PIC X(16).
019300     03  DESCRI-MOVTO-EXT    PIC X(60).
019400     03  CREDITO-TXT-EXT     PIC X(18).
019500
019600* RENGLON DEL ARCHIVO INDEXADO DE TRABAJO EXTIDX.DAT. SE
019700* RECONSTRUYE COMPLETO EN CADA CORRIDA A PARTIR DE EXTRACTO-EXT
019800* (VER PARRAFO 200); NO ES UN ARCHIVO QUE EL BANCO ENTREGUE NI
019900* QUE OTRO SISTEMA CONSUMA, POR ESO LLEVA FILLER COMO CUALQUIER
020000* OTRO REGISTRO DE ESTA CASA.
020100 FD  EXTRACTO-IDX
020200     LABEL RECORD IS STANDARD
020300     VALUE OF FILE-ID IS "EXTIDX.DAT".
020400 01  REG-EXTRACTO-IDX.
020500     03  NUM-COMPROB-IDX     PIC X(16).
020600*        CLAVE DEL ARCHIVO INDEXADO - NUMERO DE COMPROBANTE.
020700     03  IMPORTE-IDX         PIC S9(13)V99.
020800*        IMPORTE DE CREDITO YA NORMALIZADO (VER PARRAFO 500).
020900     03  FECHA-IDX           PIC 9(08).
021000     03  DESCRI-IDX          PIC X(60).
021100     03  FILLER              PIC X(05).
021200
021300* RENGLON DE RESULTADO DE CONCILIACION (218 POSICIONES).
021400 FD  CONCILIA-EXT
021500     LABEL RECORD IS STANDARD
021600     VALUE OF FILE-ID IS "CONCILIA.DAT".
021700 01  REG-CONCILIA.
021800     03  NUM-LIBRO-CON       PIC 9(06).
021900*        NUMERO DE RENGLON DE LIBRO, ASIGNADO AL LEER (1, 2, 3..).
022000     03  FEC-PAGO-CON        PIC 9(08).
022100*        FECHA DE PAGO DEL RENGLON DE LIBRO, COPIADA SIN CAMBIOS.
022200     03  CONCEPTO-CON        PIC X(120).
022300*        CONCEPTO DEL RENGLON DE LIBRO, COPIADO SIN CAMBIOS.
022400     03  IMPORTE-LIBRO-CON   PIC S9(13)V99.
022500*        IMPORTE DE INGRESO YA NORMALIZADO (PARRAFO 500).
022600     03  IMPORTE-BANCO-CON   PIC S9(13)V99.
022700*        SUMA DE LOS IMPORTES DE BANCO DE LOS CHEQUES HALLADOS.
022800     03  DIFERENCIA-CON      PIC S9(13)V99.
022900*        IMPORTE-LIBRO-CON MENOS IMPORTE-BANCO-CON.
023000     03  CANT-CHEQUES-CON    PIC 9(03).
023100*        CANTIDAD DE CHEQUES EXTRAIDOS DEL CONCEPTO (T-0470).
023200     03  SITUAC-CON          PIC X(30).
023300*        UNA DE LAS CUATRO SITUACIONES DEFINIDAS POR GERENCIA.
023400         88  SIT-SINCHEQ-88   VALUE "SIN CHEQUES IDENTIFICADOS".
023500         88  SIT-CONCILIA-88     VALUE "CONCILIADO OK".
023600         88  SIT-NOENCONT-88     VALUE "NO ENCONTRADO EN BANCO".
023700         88  SIT-DIFMONTO-88     VALUE "DIFERENCIA DE MONTO".
023800     03  FILLER              PIC X(06).
023900
024000* RENGLON DE DETALLE POR CHEQUE (110 POSICIONES).
024100 FD  DETALLE-EXT
024200     LABEL RECORD IS STANDARD
024300     VALUE OF FILE-ID IS "DETALLE.DAT".
024400 01  REG-DETALLE.
024500     03  NUM-LIBRO-DET       PIC 9(06).
024600*        NUMERO DE RENGLON DE LIBRO AL QUE PERTENECE ESTE CHEQUE.
024700     03  NUM-CHEQUE-DET      PIC X(16).
024800*        NUMERO DE CHEQUE, TAL COMO SE EXTRAJO DEL CONCEPTO.
024900     03  IND-CRUCE-DET       PIC X(01).
025000*        "Y" SI EL CHEQUE FUE HALLADO EN EL EXTRACTO, "N" SI NO.
025100         88  IND-CRUCE-SI-88     VALUE "Y".
025200         88  IND-CRUCE-NO-88     VALUE "N".
025300     03  IMPORTE-BANCO-DET   PIC S9(13)V99.
025400*        IMPORTE DEL MOVIMIENTO BANCARIO, O CERO SI NO HALLADO.
025500     03  FEC-MOVTO-DET       PIC 9(08).
025600*        FECHA DEL MOVIMIENTO BANCARIO, O CERO SI NO HALLADO.
025700     03  DESCRI-MOVTO-DET    PIC X(60).
025800*        DESCRIPCION DEL MOVIMIENTO BANCARIO, O BLANCOS SI NO
025900*        HALLADO.
026000     03  FILLER              PIC X(04).
026100
026200* RENGLON GENERICO DE IMPRESORA PARA EL RESUMEN EJECUTIVO.
026300 FD  RESUMEN-EXT
026400     LABEL RECORD IS OMITTED.
026500 01  REG-RESUMEN             PIC X(80).
026600
026700***********************************
026800
026900 WORKING-STORAGE SECTION.
027000
027100 77  WS-FS                   PIC XX.
027200*    ESTADO DE ARCHIVO COMPARTIDO POR LOS SEIS SELECT. TODAS LAS
027300*    OPERACIONES DE E/S DE ESTE PROGRAMA SON SINCRONICAS Y SE
027400*    VERIFICAN INMEDIATAMENTE DESPUES DE CADA OPEN/READ/WRITE, POR
027500*    ESO UNA SOLA VARIABLE ALCANZA (HABITO DE LA GERENCIA).
027600
027700* CONTADORES Y SUBINDICES DE TRABAJO - TODOS COMP POR SER DE USO
027800* INTERNO Y ALTA FRECUENCIA (NO SE IMPRIMEN NI SE GRABAN TAL
027900* CUAL, SALVO DONDE SE INDIQUE).
028000 77  WS-CONTADOR-LIBRO       PIC 9(06) COMP VALUE ZERO.
028100*    NUMERO DE RENGLON DE LIBRO EN CURSO (SE CONVIERTE EN
028200*    NUM-LIBRO-CON Y NUM-LIBRO-DET).
028300 77  WS-CANT-EXTRACTO        PIC 9(05) COMP VALUE ZERO.
028400*    CANTIDAD DE MOVIMIENTOS CARGADOS EN EXTIDX.DAT - SOLO PARA
028500*    EL MENSAJE DE DIAGNOSTICO EN MODO DE PRUEBA (VER 200).
028600 77  WS-CANT-CHEQUES         PIC 9(02) COMP VALUE ZERO.
028700*    CANTIDAD DE CHEQUES EXTRAIDOS DEL RENGLON DE LIBRO EN CURSO.
028800 77  WS-CANT-BUFFER          PIC 9(02) COMP VALUE ZERO.
028900*    CANTIDAD DE DIGITOS ACUMULADOS DEL CHEQUE QUE SE ESTA
029000*    ARMANDO DENTRO DEL PARENTESIS ACTUAL.
029100 77  WS-CANT-DECIMALES       PIC 9(02) COMP VALUE ZERO.
029200*    CANTIDAD DE DIGITOS DECIMALES YA TOMADOS AL NORMALIZAR UN
029300*    IMPORTE (TOPE 2, VER 520-ACUMULA-DECIMAL).
029400
029500 77  IDX-CHEQUE              PIC 9(02) COMP VALUE ZERO.
029600*    SUBINDICE DE WS-TABLA-CHEQUES.
029700 77  IDX-CAR                 PIC 9(03) COMP VALUE ZERO.
029800*    SUBINDICE DE CARACTER PARA LOS DOS BARRIDOS (IMPORTE Y
029900*    CONCEPTO).
030000
030100 77  WS-ENTERO-ACUM          PIC S9(13) COMP VALUE ZERO.
030200*    ACUMULADOR DE LA PARTE ENTERA DEL IMPORTE QUE SE ESTA
030300*    NORMALIZANDO.
030400 77  WS-DECIMAL-ACUM         PIC 9(02)  COMP VALUE ZERO.
030500*    ACUMULADOR DE LA PARTE DECIMAL DEL IMPORTE QUE SE ESTA
030600*    NORMALIZANDO.
030700 77  WS-DIGITO-NUM           PIC 9(01).
030800*    UN DIGITO SUELTO, EXTRAIDO DEL CARACTER EN CURSO PARA PODER
030900*    OPERARLO ARITMETICAMENTE.
031000
031100* INDICADORES DE UN SOLO CARACTER, CADA UNO CON SU CONDICION 88
031200* AL ESTILO DE LA GERENCIA.
031300 77  WS-FIN-EXTRACTO         PIC X VALUE "N".
031400     88  FIN-EXTRACTO-88         VALUE "S".
031500*        SE PRENDE AL LLEGAR AL FIN DE EXTRACTO.DAT (PARRAFO 210).
031600 77  WS-DENTRO-PAREN         PIC X VALUE "N".
031700     88  DENTRO-PAREN-88         VALUE "S".
031800*        EL BARRIDO DEL CONCEPTO ESTA ENTRE UN "(" Y SU ")".
031900 77  WS-PAREN-VALIDO         PIC X VALUE "S".
032000     88  PAREN-VALIDO-88         VALUE "S".
032100*        EL GRUPO ENTRE PARENTESIS QUE SE ESTA LEYENDO TODAVIA ES
032200*        PURO DIGITO (SE APAGA EN CUANTO APARECE OTRA COSA).
032300 77  WS-VIO-COMA             PIC X VALUE "N".
032400     88  VIO-COMA-88             VALUE "S".
032500*        EL BARRIDO DEL IMPORTE YA PASO LA COMA DECIMAL.
032600 77  WS-SIGNO-IMPORTE        PIC X VALUE "+".
032700*        SIGNO DEL IMPORTE QUE SE ESTA NORMALIZANDO ("+" O "-").
032800
032900* ACUMULADORES DEL RESUMEN EJECUTIVO DE LA CORRIDA (6 METRICAS,
033000* CANTIDAD EN COMP, IMPORTE EN ZONA SEGUN NORMA DE LA GERENCIA).
033100 01  WS-IMPORTE-CALC             PIC S9(13)V99 VALUE ZERO.
033200*    RESULTADO DEVUELTO POR EL NORMALIZADOR (PARRAFO 500).
033300 01  WS-IMPORTE-LIBRO            PIC S9(13)V99 VALUE ZERO.
033400*    IMPORTE NORMALIZADO DEL RENGLON DE LIBRO EN CURSO.
033500 01  WS-IMPORTE-BANCO-TOT        PIC S9(13)V99 VALUE ZERO.
033600*    SUMA DE LOS IMPORTES DE BANCO DE LOS CHEQUES HALLADOS.
033700 01  WS-DIFERENCIA               PIC S9(13)V99 VALUE ZERO.
033800*    IMPORTE DE LIBRO MENOS IMPORTE DE BANCO DEL RENGLON EN CURSO.
033900 01  WS-DIF-ABS                  PIC S9(13)V99 VALUE ZERO.
034000*    VALOR ABSOLUTO DE WS-DIFERENCIA, PARA LA TOLERANCIA DE $1.
034100
034200* ACUMULADORES DE LAS SEIS METRICAS DEL RESUMEN EJECUTIVO. SE
034300* INICIALIZAN EN CERO AL EMPEZAR LA CORRIDA Y SE VAN SUMANDO
034400* RENGLON POR RENGLON EN EL PARRAFO 800.
034500 01  WS-TOTALES.
034600*    METRICA 1: CANTIDAD TOTAL DE RENGLONES DE LIBRO LEIDOS.
034700     05  WS-TOT-REGISTROS        PIC 9(07) COMP VALUE ZERO.
034800*    METRICA 2: RENGLONES CON AL MENOS UN CHEQUE IDENTIFICADO.
034900     05  WS-TOT-CON-CHEQUES      PIC 9(07) COMP VALUE ZERO.
035000*    METRICA 3: RENGLONES CON SITUACION "CONCILIADO OK".
035100     05  WS-TOT-CONCILIADOS      PIC 9(07) COMP VALUE ZERO.
035200*    METRICA 4: SUMA DE IMPORTES DE LIBRO DE LA METRICA 2.
035300     05  WS-TOT-IMPORTE-LIBRO    PIC S9(13)V99 VALUE ZERO.
035400*    METRICA 5: SUMA DE IMPORTES DE BANCO DE LA METRICA 3.
035500     05  WS-TOT-IMPORTE-CONCIL   PIC S9(13)V99 VALUE ZERO.
035600*    METRICA 6: DIFERENCIA GLOBAL (METRICA 4 MENOS METRICA 5),
035700*    CALCULADA RECIEN AL IMPRIMIR EL RESUMEN (PARRAFO 900).
035800     05  WS-DIF-GLOBAL           PIC S9(13)V99 VALUE ZERO.
035900     05  FILLER                  PIC X(05).
036000
036100* NUMEROS DE CHEQUE EXTRAIDOS DEL CONCEPTO DEL RENGLON DE LIBRO
036200* QUE SE ESTA PROCESANDO (SE RECARGA POR CADA RENGLON, TOPE 10
036300* SEGUN T-0388). NO ES UN ARCHIVO DE CRUCE CONTRA EL BANCO -
036400* SOLO GUARDA, EN EL ORDEN EN QUE APARECEN, LOS CHEQUES DE UN
036500* MISMO RENGLON MIENTRAS SE ARMA EL DETALLE.
036600 01  WS-TABLA-CHEQUES.
036700     05  WS-CHEQUE-ITEM    OCCURS 10 TIMES
036800                            INDEXED BY IDX-CHEQUE.
036900         10  WS-NUM-CHEQUE-TAB   PIC X(16).
037000         10  FILLER              PIC X(04).
037100
037200* AREA DE TRABAJO DEL IMPORTE EN TEXTO, REDEFINIDA CARACTER A
037300* CARACTER PARA EL BARRIDO DEL NORMALIZADOR (PARRAFO 500). QUEDA
037400* DEL MISMO ANCHO QUE IMPORTE-TXT-LIB/CREDITO-TXT-EXT PARA QUE
037500* LA REDEFINICION CALCE BYTE A BYTE.
037600 01  WS-IMPORTE-TXT-AREA.
037700     05  WS-IMPORTE-TXT          PIC X(18).
037800 01  WS-IMPORTE-CARACTERES REDEFINES WS-IMPORTE-TXT-AREA.
037900     05  WS-CAR-IMPORTE  OCCURS 18 TIMES PIC X(01).
038000
038100* AREA DE TRABAJO DEL CONCEPTO, REDEFINIDA CARACTER A CARACTER
038200* PARA EL BARRIDO DEL EXTRACTOR DE CHEQUES (PARRAFO 600). MISMA
038300* RAZON QUE ARRIBA - EL ANCHO DEBE COINCIDIR CON CONCEPTO-LIB.
038400 01  WS-CONCEPTO-AREA.
038500     05  WS-CONCEPTO-TXT         PIC X(120).
038600 01  WS-CONCEPTO-CARACTERES REDEFINES WS-CONCEPTO-AREA.
038700     05  WS-CAR-CONCEPTO  OCCURS 120 TIMES PIC X(01).
038800
038900* ACUMULADOR DE DIGITOS PARA EL NUMERO DE CHEQUE EN CURSO,
039000* REDEFINIDO CARACTER A CARACTER PARA CARGARLO DIGITO POR DIGITO
039100* A MEDIDA QUE EL BARRIDO DEL CONCEPTO LOS VA ENCONTRANDO.
039200 01  WS-BUFFER-CHEQUE-AREA.
039300     05  WS-BUFFER-CHEQUE        PIC X(16) VALUE SPACES.
039400 01  WS-BUFFER-CHEQUE-CARACTERES REDEFINES WS-BUFFER-CHEQUE-AREA.
039500     05  WS-BUFFER-DIG    OCCURS 16 TIMES PIC X(01).
039600
039700* VALOR DE CADA METRICA DEL RESUMEN: CANTIDAD O IMPORTE, SEGUN
039800* LA METRICA (VER PARRAFO 900). SE ARMA AQUI PARA PODER USAR UN
039900* SOLO PAR DE PARRAFOS DE IMPRESION (910/920) PARA LAS SEIS.
040000 01  WS-METRICA.
040100     05  NOMBRE-METRICA-RES      PIC X(40).
040200*        NOMBRE DE LA METRICA, TAL COMO SALE IMPRESO.
040300     05  VALOR-METRICA-RES       PIC X(15).
040400*        ZONA CRUDA DEL VALOR - NO SE USA DIRECTO, SOLO A TRAVES
040500*        DE LAS DOS REDEFINICIONES DE ABAJO.
040600 01  WS-VALOR-CANTIDAD REDEFINES WS-METRICA.
040700     05  FILLER                  PIC X(40).
040800     05  VALOR-CANTIDAD-RES      PIC 9(07).
040900*        VISTA "CANTIDAD" DE VALOR-METRICA-RES, PARA LAS TRES
041000*        PRIMERAS METRICAS DEL RESUMEN.
041100     05  FILLER                  PIC X(08).
041200 01  WS-VALOR-IMPORTE REDEFINES WS-METRICA.
041300     05  FILLER                  PIC X(40).
041400     05  VALOR-IMPORTE-RES       PIC S9(13)V99.
041500*        VISTA "IMPORTE" DE VALOR-METRICA-RES, PARA LAS TRES
041600*        ULTIMAS METRICAS DEL RESUMEN.
041700
041800* RENGLONES DE IMPRESION DEL RESUMEN EJECUTIVO (RESUMEN-EXT).
041900* TITULO FIJO DEL RESUMEN - SE IMPRIME UNA SOLA VEZ AL PRINCIPIO.
042000 01  LINEA-TITULO.
042100     05  FILLER   PIC X(80) VALUE
042200         "METRICA                                   VALOR".
042300
042400* RENGLON DE DETALLE PARA UNA METRICA DE CANTIDAD (PARRAFO 910).
042500 01  LINEA-DET-CANTIDAD.
042600     05  NOMBRE-DET-CANT         PIC X(40).
042700     05  VALOR-DET-CANT          PIC ZZZ,ZZ9.
042800     05  FILLER                  PIC X(33) VALUE SPACES.
042900
043000* RENGLON DE DETALLE PARA UNA METRICA DE IMPORTE (PARRAFO 920).
043100 01  LINEA-DET-IMPORTE.
043200     05  NOMBRE-DET-IMP          PIC X(31).
043300     05  VALOR-DET-IMP           PIC Z,ZZZ,ZZZ,ZZ9.99-.
043400     05  FILLER                  PIC X(32) VALUE SPACES.
043500
043600***********************************
043700
043800 PROCEDURE DIVISION.
043900*----------------------------------------------------------------*
044000* INDICE DE PARRAFOS DE ESTE PROGRAMA (PARA UBICARLOS RAPIDO EN  *
044100* UNA REVISION O AL ATENDER UN PEDIDO DE MANTENIMIENTO):         *
044200*                                                                *
044300*   000-INICIO             PUNTO DE ENTRADA                     *
044400*   100-ABRIR-ARCHIVOS     APERTURA DE LOS SEIS ARCHIVOS         *
044500*   200-CARGA-EXTRACTO     CARGA DE EXTIDX.DAT DESDE EL BANCO    *
044600*   210-LEE-EXTRACTO       LECTURA/GRABACION DE UN MOVIMIENTO    *
044700*   300-PROCESA-LIBRO      LAZO PRINCIPAL, UN RENGLON POR VUELTA *
044800*   400-CRUZA-CHEQUES      CRUCE DE UN CHEQUE CONTRA EXTIDX.DAT  *
044900*   500-LIMPIA-IMPORTE     NORMALIZADOR DE IMPORTES              *
045000*   600-EXTRAE-CHEQUES     EXTRACTOR DE NUMEROS DE CHEQUE        *
045100*   700-CLASIFICA-CHEQUE   ASIGNACION DE SITUACION DEL RENGLON   *
045200*   800-ACUMULA-TOTALES    ACUMULACION DE LAS 6 METRICAS         *
045300*   900-IMPRIME-RESUMEN    IMPRESION DEL RESUMEN EJECUTIVO       *
045400*   999-CIERRE             CIERRE DE ARCHIVOS Y FIN DE CORRIDA   *
045500*----------------------------------------------------------------*
045600
045700* PARRAFO INICIAL: ABRE ARCHIVOS, CARGA EL EXTRACTO Y ARRANCA EL
045800* PROCESO DEL LIBRO. NO VUELVE AQUI - EL RESTO DEL PROGRAMA SE
045900* ENCADENA POR GO TO HASTA 999-CIERRE.
046000 000-INICIO.
046100*    ABRE TODOS LOS ARCHIVOS DE LA CORRIDA.
046200     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-FIM.
046300*    CARGA EL EXTRACTO BANCARIO EN EL INDEXADO DE TRABAJO ANTES
046400*    DE TOCAR EL LIBRO, PORQUE EL CRUCE NECESITA TENERLO COMPLETO.
046500     PERFORM 200-CARGA-EXTRACTO THRU 200-CARGA-EXTRACTO-FIM.
046600     GO TO 300-PROCESA-LIBRO.
046700 000-INICIO-FIM. EXIT.
046800
046900*-----------------------------------------*
047000* ABRE LOS DOS ARCHIVOS DE ENTRADA, RECONSTRUYE EL INDEXADO DE
047100* TRABAJO EXTIDX.DAT (SE ABRE OUTPUT PARA DEJARLO VACIO Y LUEGO
047200* SE REABRE I-O, PORQUE SE VA A ESCRIBIR AL CARGAR EL EXTRACTO Y
047300* A LEER AL CRUZAR LOS CHEQUES DENTRO DE LA MISMA CORRIDA) Y
047400* ABRE LAS TRES SALIDAS.
047500 100-ABRIR-ARCHIVOS.
047600*    LIBRO.DAT DEBE EXISTIR - SI NO ABRE, NO HAY NADA QUE HACER.
047700     OPEN INPUT  LIBRO-EXT.
047800     IF WS-FS NOT = "00"
047900         DISPLAY "BANCONC - ERROR ABRIENDO LIBRO.DAT - FS="
048000                 WS-FS
048100         STOP RUN.
048200*    EXTRACTO.DAT TAMBIEN DEBE EXISTIR - MISMO CRITERIO.
048300     OPEN INPUT  EXTRACTO-EXT.
048400     IF WS-FS NOT = "00"
048500         DISPLAY "BANCONC - ERROR ABRIENDO EXTRACTO.DAT - FS="
048600                 WS-FS
048700         STOP RUN.
048800*    EXTIDX.DAT SE RECONSTRUYE ENTERO EN CADA CORRIDA - NO
048900*    INTERESA LO QUE HAYA QUEDADO DE LA CORRIDA ANTERIOR. SE ABRE
049000*    OUTPUT PARA VACIARLO...
049100     OPEN OUTPUT EXTRACTO-IDX.
049200     CLOSE       EXTRACTO-IDX.
049300*    ...Y SE REABRE I-O PORQUE EN ESTA MISMA CORRIDA SE VA A
049400*    ESCRIBIR (PARRAFO 210) Y DESPUES A LEER (PARRAFO 400).
049500     OPEN I-O    EXTRACTO-IDX.
049600     IF WS-FS NOT = "00"
049700         DISPLAY "BANCONC - ERROR ABRIENDO EXTIDX.DAT - FS="
049800                 WS-FS
049900         STOP RUN.
050000*    LAS TRES SALIDAS SE ABREN NUEVAS EN CADA CORRIDA.
050100     OPEN OUTPUT CONCILIA-EXT.
050200     OPEN OUTPUT DETALLE-EXT.
050300     OPEN OUTPUT RESUMEN-EXT.
050400*    EN MODO DE PRUEBA SE AVISA POR CONSOLA QUE EL SWITCH ESTA
050500*    PRENDIDO, PARA QUE EL OPERADOR NO CONFUNDA UNA CORRIDA DE
050600*    PRUEBA CON UNA CORRIDA REAL.
050700     IF MODO-PRUEBA-ON
050800         DISPLAY "BANCONC - MODO DE PRUEBA ACTIVO (UPSI-0)".
050900 100-ABRIR-ARCHIVOS-FIM. EXIT.
051000
051100*-----------------------------------------*
051200* CARGA DEL EXTRACTO BANCARIO EN EL ARCHIVO INDEXADO DE TRABAJO,
051300* ANTES DE PROCESAR EL LIBRO. SI UN COMPROBANTE VIENE REPETIDO
051400* EN EL EXTRACTO, GANA LA PRIMERA OCURRENCIA (HISTORIAL T-0459):
051500* EL WRITE DE LA SEGUNDA OCURRENCIA CAE EN INVALID KEY POR CLAVE
051600* DUPLICADA Y SE DESCARTA SIN REEMPLAZAR LA YA CARGADA.
051700 200-CARGA-EXTRACTO.
051800*    LEE Y GRABA UN MOVIMIENTO POR VUELTA HASTA FIN DE ARCHIVO.
051900     PERFORM 210-LEE-EXTRACTO THRU 210-LEE-EXTRACTO-FIM
052000         UNTIL FIN-EXTRACTO-88.
052100*    EN MODO DE PRUEBA SE INFORMA CUANTOS MOVIMIENTOS QUEDARON
052200*    REALMENTE CARGADOS (DESPUES DE DESCARTAR DUPLICADOS).
052300     IF MODO-PRUEBA-ON
052400         DISPLAY "BANCONC - EXTIDX.DAT CARGADO CON "
052500                 WS-CANT-EXTRACTO " REGISTROS".
052600 200-CARGA-EXTRACTO-FIM. EXIT.
052700
052800 210-LEE-EXTRACTO.
052900*    LEE UN MOVIMIENTO DEL BANCO. AL LLEGAR AL FIN DE ARCHIVO SE
053000*    PRENDE LA BANDERA QUE CORTA EL LAZO DE 200-CARGA-EXTRACTO.
053100     READ EXTRACTO-EXT
053200         AT END
053300             MOVE "S" TO WS-FIN-EXTRACTO
053400             GO TO 210-LEE-EXTRACTO-FIM.
053500*    ARMA EL RENGLON DEL INDEXADO A PARTIR DEL MOVIMIENTO LEIDO.
053600     MOVE NUM-COMPROB-EXT  TO NUM-COMPROB-IDX.
053700     MOVE FEC-MOVTO-EXT    TO FECHA-IDX.
053800     MOVE DESCRI-MOVTO-EXT TO DESCRI-IDX.
053900     MOVE CREDITO-TXT-EXT  TO WS-IMPORTE-TXT.
054000     PERFORM 500-LIMPIA-IMPORTE THRU 500-LIMPIA-IMPORTE-FIM.
054100     MOVE WS-IMPORTE-CALC  TO IMPORTE-IDX.
054200*    EL WRITE ES EL PUNTO DONDE SE DESCARTAN LOS DUPLICADOS.
054300     WRITE REG-EXTRACTO-IDX
054400         INVALID KEY
054500             GO TO 210-LEE-EXTRACTO-FIM.
054600     ADD 1 TO WS-CANT-EXTRACTO.
054700 210-LEE-EXTRACTO-FIM. EXIT.
054800
054900*-----------------------------------------*
055000* PROCESO PRINCIPAL: UN RENGLON DE LIBRO POR VUELTA, HASTA FIN
055100* DE ARCHIVO. AL LLEGAR AL FIN SE SALTA DIRECTO AL RESUMEN.
055200 300-PROCESA-LIBRO.
055300*    LEE UN RENGLON DE LIBRO. AL LLEGAR AL FIN DE ARCHIVO SE
055400*    ABANDONA EL LAZO Y SE VA DIRECTO A IMPRIMIR EL RESUMEN.
055500     READ LIBRO-EXT
055600         AT END
055700             GO TO 900-IMPRIME-RESUMEN.
055800*    NUMERA EL RENGLON (1, 2, 3...) PARA PODER IDENTIFICARLO EN
055900*    CONCILIA.DAT Y DETALLE.DAT.
056000     ADD 1 TO WS-CONTADOR-LIBRO.
056100     MOVE WS-CONTADOR-LIBRO TO NUM-LIBRO-CON.
056200*    COPIA LOS CAMPOS QUE PASAN SIN TRANSFORMAR AL REGISTRO DE
056300*    SALIDA DE CONCILIACION.
056400     MOVE FEC-PAGO-LIB      TO FEC-PAGO-CON.
056500     MOVE CONCEPTO-LIB      TO CONCEPTO-CON.
056600
056700*    NORMALIZA EL IMPORTE DE INGRESO DEL RENGLON DE LIBRO.
056800     MOVE IMPORTE-TXT-LIB TO WS-IMPORTE-TXT.
056900     PERFORM 500-LIMPIA-IMPORTE THRU 500-LIMPIA-IMPORTE-FIM.
057000*    GUARDA EL IMPORTE NORMALIZADO EN DOS LUGARES: EN WORKING
057100*    STORAGE PARA USARLO EN LOS CALCULOS DE ESTE RENGLON, Y EN
057200*    EL REGISTRO DE SALIDA PARA QUE QUEDE GRABADO EN CONCILIA.DAT.
057300     MOVE WS-IMPORTE-CALC TO WS-IMPORTE-LIBRO.
057400     MOVE WS-IMPORTE-CALC TO IMPORTE-LIBRO-CON.
057500
057600*    EXTRAE LOS NUMEROS DE CHEQUE DEL CONCEPTO.
057700     MOVE CONCEPTO-LIB TO WS-CONCEPTO-TXT.
057800     PERFORM 600-EXTRAE-CHEQUES THRU 600-EXTRAE-CHEQUES-FIM.
057900     MOVE WS-CANT-CHEQUES TO CANT-CHEQUES-CON.                    T-0470  
058000
058100*    CRUZA CADA CHEQUE EXTRAIDO CONTRA EL EXTRACTO. SI NO SE
058200*    EXTRAJO NINGUNO, EL IMPORTE DE BANCO QUEDA EN CERO Y NO TIENE
058300*    SENTIDO ENTRAR AL LAZO DE CRUCE.
058400     MOVE ZERO TO WS-IMPORTE-BANCO-TOT.
058500     IF WS-CANT-CHEQUES = ZERO
058600         GO TO 320-SIN-CHEQUES.
058700*    RECORRE LA TABLA DE CHEQUES EXTRAIDOS, UNO POR UNO, CRUZANDO
058800*    CADA UNO CONTRA EL ARCHIVO INDEXADO DEL EXTRACTO.
058900     PERFORM 400-CRUZA-CHEQUES THRU 400-CRUZA-CHEQUES-FIM
059000         VARYING IDX-CHEQUE FROM 1 BY 1
059100         UNTIL IDX-CHEQUE > WS-CANT-CHEQUES.
059200 320-SIN-CHEQUES.
059300*    GRABA EL IMPORTE TOTAL HALLADO EN EL BANCO Y CALCULA LA
059400*    DIFERENCIA CONTRA EL IMPORTE DE LIBRO.
059500     MOVE WS-IMPORTE-BANCO-TOT TO IMPORTE-BANCO-CON.
059600     COMPUTE WS-DIFERENCIA = WS-IMPORTE-LIBRO -
059700                              WS-IMPORTE-BANCO-TOT.
059800     MOVE WS-DIFERENCIA TO DIFERENCIA-CON.
059900
060000*    ASIGNA LA SITUACION Y GRABA EL RESULTADO DE ESTE RENGLON.
060100     PERFORM 700-CLASIFICA-CHEQUE THRU 700-CLASIFICA-CHEQUE-FIM.
060200
060300*    GRABA EL RENGLON DE CONCILIACION Y SUMA SUS VALORES A LOS
060400*    ACUMULADORES DEL RESUMEN, ANTES DE VOLVER A BUSCAR EL
060500*    PROXIMO RENGLON DE LIBRO.
060600     WRITE REG-CONCILIA.
060700     PERFORM 800-ACUMULA-TOTALES THRU 800-ACUMULA-TOTALES-FIM.
060800     GO TO 300-PROCESA-LIBRO.
060900 300-PROCESA-LIBRO-FIM. EXIT.
061000
061100*-----------------------------------------*
061200* CRUCE DE UN CHEQUE EXTRAIDO CONTRA EL ARCHIVO INDEXADO
061300* EXTIDX.DAT Y GRABACION DEL RENGLON DE DETALLE CORRESPONDIENTE.
061400* LA LECTURA ES POR CLAVE (NUM-COMPROB-IDX), NO SECUENCIAL - LA
061500* MISMA TECNICA QUE USA LA GERENCIA PARA CONSULTAR BCO.DAT.
061600 400-CRUZA-CHEQUES.
061700*    ARMA EL ENCABEZADO DEL RENGLON DE DETALLE CON EL NUMERO DE
061800*    CHEQUE EN CURSO Y EL NUMERO DE RENGLON DE LIBRO AL QUE
061900*    PERTENECE.
062000     MOVE WS-NUM-CHEQUE-TAB(IDX-CHEQUE) TO NUM-CHEQUE-DET.
062100     MOVE WS-CONTADOR-LIBRO             TO NUM-LIBRO-DET.
062200*    BUSCA EL CHEQUE EN EL EXTRACTO POR CLAVE (NO SECUENCIAL).
062300     MOVE WS-NUM-CHEQUE-TAB(IDX-CHEQUE) TO NUM-COMPROB-IDX.
062400     READ EXTRACTO-IDX
062500         INVALID KEY
062600             GO TO 410-CHEQUE-NO-HALLADO.
062700*    SI NO CAYO EN INVALID KEY, EL CHEQUE ESTA EN EL EXTRACTO -
062800*    LAS SIGUIENTES SENTENCIAS SON EL CASO "HALLADO".
062900     MOVE "Y"          TO IND-CRUCE-DET.                          T-0602  
063000*    TRAE AL DETALLE LOS DATOS DEL MOVIMIENTO BANCARIO HALLADO...
063100     MOVE IMPORTE-IDX  TO IMPORTE-BANCO-DET.
063200     MOVE FECHA-IDX    TO FEC-MOVTO-DET.
063300     MOVE DESCRI-IDX   TO DESCRI-MOVTO-DET.
063400*    ...Y SUMA SU IMPORTE AL TOTAL DE BANCO DEL RENGLON DE LIBRO.
063500     ADD IMPORTE-IDX TO WS-IMPORTE-BANCO-TOT.
063600     GO TO 420-ESCRIBE-DETALLE.
063700* CASO "NO HALLADO": EL CHEQUE NO APARECE EN EL EXTRACTO BANCARIO,
063800* SE GRABA EL DETALLE EN CERO/BLANCOS PARA DEJAR CONSTANCIA.
063900 410-CHEQUE-NO-HALLADO.
064000     MOVE "N"     TO IND-CRUCE-DET.
064100     MOVE ZERO    TO IMPORTE-BANCO-DET.
064200     MOVE ZERO    TO FEC-MOVTO-DET.
064300     MOVE SPACES  TO DESCRI-MOVTO-DET.
064400* GRABA EL RENGLON DE DETALLE, HALLADO O NO.
064500 420-ESCRIBE-DETALLE.
064600     WRITE REG-DETALLE.
064700 400-CRUZA-CHEQUES-FIM. EXIT.
064800
064900*-----------------------------------------*
065000* NORMALIZADOR DE IMPORTES (CLEAN_AMOUNT). RECIBE EL TEXTO EN
065100* WS-IMPORTE-TXT (FORMATO LATINOAMERICANO 1.234.567,89 - PUNTO
065200* MILES, COMA DECIMAL) Y DEVUELVE WS-IMPORTE-CALC EN NUMERICO
065300* CON 2 DECIMALES. EN BLANCO O SIN DIGITOS DEVUELVE CERO.
065400 500-LIMPIA-IMPORTE.
065500*    REINICIA LOS ACUMULADORES Y BANDERAS ANTES DE CADA BARRIDO -
065600*    ESTE PARRAFO SE LLAMA UNA VEZ POR CADA IMPORTE A NORMALIZAR.
065700     MOVE ZERO TO WS-ENTERO-ACUM.
065800     MOVE ZERO TO WS-DECIMAL-ACUM.
065900     MOVE ZERO TO WS-CANT-DECIMALES.
066000     MOVE "N"  TO WS-VIO-COMA.
066100     MOVE "+"  TO WS-SIGNO-IMPORTE.
066200*    RECORRE LAS 18 POSICIONES DEL TEXTO, UNA POR UNA.
066300     PERFORM 510-EXAMINA-CAR-IMPORTE
066400         THRU 510-EXAMINA-CAR-IMPORTE-FIM
066500         VARYING IDX-CAR FROM 1 BY 1 UNTIL IDX-CAR > 18.
066600*    RECOMPONE EL IMPORTE FINAL A PARTIR DE LOS DOS ACUMULADORES.
066700     COMPUTE WS-IMPORTE-CALC =
066800             WS-ENTERO-ACUM + (WS-DECIMAL-ACUM / 100).
066900     IF WS-SIGNO-IMPORTE = "-"
067000         COMPUTE WS-IMPORTE-CALC = WS-IMPORTE-CALC * -1.
067100 500-LIMPIA-IMPORTE-FIM. EXIT.
067200
067300* EXAMINA UN CARACTER DEL IMPORTE Y DECIDE QUE HACER CON EL.
067400 510-EXAMINA-CAR-IMPORTE.
067500*    UN "-" AL PRINCIPIO INDICA IMPORTE NEGATIVO.
067600     IF WS-CAR-IMPORTE(IDX-CAR) = "-"
067700         MOVE "-" TO WS-SIGNO-IMPORTE
067800         GO TO 510-EXAMINA-CAR-IMPORTE-FIM.
067900*    EL PUNTO ES SEPARADOR DE MILES - SE IGNORA POR COMPLETO.
068000     IF WS-CAR-IMPORTE(IDX-CAR) = "."
068100         GO TO 510-EXAMINA-CAR-IMPORTE-FIM.
068200*    LA COMA MARCA EL INICIO DE LA PARTE DECIMAL.
068300     IF WS-CAR-IMPORTE(IDX-CAR) = ","
068400         MOVE "S" TO WS-VIO-COMA
068500         GO TO 510-EXAMINA-CAR-IMPORTE-FIM.
068600*    CUALQUIER OTRA COSA QUE NO SEA DIGITO SE IGNORA (BLANCOS,
068700*    GARBAGE) - EL RESULTADO SIGUE ACUMULANDO LO QUE YA TENIA.
068800     IF WS-CAR-IMPORTE(IDX-CAR) IS NOT CLASE-DIGITOS
068900         GO TO 510-EXAMINA-CAR-IMPORTE-FIM.
069000*    ES DIGITO: SI YA PASAMOS LA COMA VA A LA PARTE DECIMAL.
069100     IF VIO-COMA-88
069200         GO TO 520-ACUMULA-DECIMAL.
069300*    SI NO, VA A LA PARTE ENTERA, DESPLAZANDO LO YA ACUMULADO UN
069400*    LUGAR A LA IZQUIERDA (MULTIPLICAR POR 10) ANTES DE SUMAR EL
069500*    DIGITO NUEVO.
069600     MOVE WS-CAR-IMPORTE(IDX-CAR) TO WS-DIGITO-NUM.
069700     COMPUTE WS-ENTERO-ACUM = (WS-ENTERO-ACUM * 10) +
069800             WS-DIGITO-NUM.
069900     GO TO 510-EXAMINA-CAR-IMPORTE-FIM.
070000* ACUMULA UN DIGITO DE LA PARTE DECIMAL, CON TOPE DE 2 (LOS
070100* DIGITOS DE MAS SE DESCARTAN, SEGUN LA CONVENCION DE ORIGEN).
070200 520-ACUMULA-DECIMAL.
070300     IF WS-CANT-DECIMALES = 2
070400         GO TO 510-EXAMINA-CAR-IMPORTE-FIM.
070500     ADD 1 TO WS-CANT-DECIMALES.
070600     MOVE WS-CAR-IMPORTE(IDX-CAR) TO WS-DIGITO-NUM.
070700     COMPUTE WS-DECIMAL-ACUM = (WS-DECIMAL-ACUM * 10) +
070800             WS-DIGITO-NUM.
070900 510-EXAMINA-CAR-IMPORTE-FIM. EXIT.
071000
071100*-----------------------------------------*
071200* EXTRACTOR DE NUMEROS DE CHEQUE (EXTRACT_CHECK_NUMBERS). BARRE
071300* WS-CONCEPTO-TXT DE IZQUIERDA A DERECHA Y CARGA EN
071400* WS-TABLA-CHEQUES CADA GRUPO "(DIGITOS)" HALLADO, HASTA 10.
071500 600-EXTRAE-CHEQUES.
071600*    REINICIA LOS CONTADORES Y EL BUFFER ANTES DE CADA BARRIDO -
071700*    ESTE PARRAFO SE LLAMA UNA VEZ POR CADA RENGLON DE LIBRO.
071800     MOVE ZERO   TO WS-CANT-CHEQUES.
071900     MOVE "N"    TO WS-DENTRO-PAREN.
072000     MOVE ZERO   TO WS-CANT-BUFFER.
072100     MOVE SPACES TO WS-BUFFER-CHEQUE.
072200*    RECORRE LAS 120 POSICIONES DEL CONCEPTO, UNA POR UNA.
072300     PERFORM 610-EXAMINA-CAR-CONCEPTO
072400         THRU 610-EXAMINA-CAR-CONCEPTO-FIM
072500         VARYING IDX-CAR FROM 1 BY 1 UNTIL IDX-CAR > 120.
072600 600-EXTRAE-CHEQUES-FIM. EXIT.
072700
072800* EXAMINA UN CARACTER DEL CONCEPTO Y DECIDE QUE HACER CON EL.
072900 610-EXAMINA-CAR-CONCEPTO.
073000*    UN "(" ABRE UN GRUPO NUEVO - SE REINICIA EL BUFFER Y SE
073100*    SUPONE VALIDO HASTA QUE SE DEMUESTRE LO CONTRARIO.
073200     IF WS-CAR-CONCEPTO(IDX-CAR) = "("
073300         MOVE "S"    TO WS-DENTRO-PAREN
073400         MOVE "S"    TO WS-PAREN-VALIDO
073500         MOVE ZERO   TO WS-CANT-BUFFER
073600         MOVE SPACES TO WS-BUFFER-CHEQUE
073700         GO TO 610-EXAMINA-CAR-CONCEPTO-FIM.
073800*    UN ")" CIERRA EL GRUPO - SE DECIDE SI SE GRABA O NO.
073900     IF WS-CAR-CONCEPTO(IDX-CAR) = ")"
074000         GO TO 615-CIERRA-PARENTESIS.
074100*    FUERA DE UN PARENTESIS NO HAY NADA MAS QUE HACER CON ESTE
074200*    CARACTER.
074300     IF NOT DENTRO-PAREN-88
074400         GO TO 610-EXAMINA-CAR-CONCEPTO-FIM.
074500*    DENTRO DEL PARENTESIS, UN DIGITO SE ACUMULA EN EL BUFFER.
074600     IF WS-CAR-CONCEPTO(IDX-CAR) IS CLASE-DIGITOS
074700         GO TO 617-ACUMULA-DIGITO.
074800*    CUALQUIER OTRA COSA DENTRO DEL PARENTESIS (LETRA, BLANCO,
074900*    SIMBOLO) INVALIDA EL GRUPO COMPLETO - EL PATRON EXIGE SOLO
075000*    DIGITOS ENTRE PARENTESIS (HISTORIAL T-0311).
075100     MOVE "N" TO WS-PAREN-VALIDO.                                 T-0311  
075200     GO TO 610-EXAMINA-CAR-CONCEPTO-FIM.
075300* CIERRE DE PARENTESIS: SI EL GRUPO SIGUE VALIDO Y TRAJO ALGUN
075400* DIGITO, SE ARMA EL CHEQUE Y SE AGREGA A LA TABLA (TOPE 10).
075500 615-CIERRA-PARENTESIS.
075600*    YA NO ESTAMOS DENTRO DE UN PARENTESIS.
075700     MOVE "N" TO WS-DENTRO-PAREN.
075800*    SI EL GRUPO SE INVALIDO EN EL CAMINO (ALGO QUE NO ERA
075900*    DIGITO), SE DESCARTA POR COMPLETO.
076000     IF NOT PAREN-VALIDO-88
076100         GO TO 610-EXAMINA-CAR-CONCEPTO-FIM.
076200*    UN PARENTESIS VACIO "()" TAMPOCO CUENTA COMO CHEQUE.
076300     IF WS-CANT-BUFFER = ZERO
076400         GO TO 610-EXAMINA-CAR-CONCEPTO-FIM.
076500*    YA SE LLEGO AL TOPE DE 10 CHEQUES POR RENGLON - SE DESCARTAN
076600*    LOS QUE SIGUEN (HISTORIAL T-0388).
076700     IF WS-CANT-CHEQUES = 10                                      T-0388  
076800         GO TO 610-EXAMINA-CAR-CONCEPTO-FIM.
076900*    EL GRUPO ES VALIDO: SE CUENTA Y SE COPIA A LA TABLA.
077000     ADD 1 TO WS-CANT-CHEQUES.
077100     PERFORM 620-ARMA-CHEQUE THRU 620-ARMA-CHEQUE-FIM.
077200     GO TO 610-EXAMINA-CAR-CONCEPTO-FIM.
077300* ACUMULA UN DIGITO MAS EN EL BUFFER DEL CHEQUE EN CURSO, CON
077400* TOPE DE 16 POSICIONES (ANCHO DEL CAMPO NUM-CHEQUE-DET).
077500 617-ACUMULA-DIGITO.
077600     IF WS-CANT-BUFFER = 16
077700         GO TO 610-EXAMINA-CAR-CONCEPTO-FIM.
077800     ADD 1 TO WS-CANT-BUFFER.
077900     MOVE WS-CAR-CONCEPTO(IDX-CAR)
078000         TO WS-BUFFER-DIG(WS-CANT-BUFFER).
078100 610-EXAMINA-CAR-CONCEPTO-FIM. EXIT.
078200
078300* COPIA EL BUFFER DE CHEQUE ARMADO A LA TABLA DE CHEQUES DEL
078400* RENGLON EN CURSO. AMBOS CAMPOS TIENEN EL MISMO ANCHO (16
078500* POSICIONES) POR LO QUE ALCANZA CON UN SOLO MOVE DE GRUPO.
078600 620-ARMA-CHEQUE.
078700     SET IDX-CHEQUE TO WS-CANT-CHEQUES.
078800     MOVE WS-BUFFER-CHEQUE TO WS-NUM-CHEQUE-TAB(IDX-CHEQUE).
078900 620-ARMA-CHEQUE-FIM. EXIT.
079000
079100*-----------------------------------------*
079200* ASIGNACION DE SITUACION DEL RENGLON, EN EL ORDEN INDICADO
079300* POR LA GERENCIA (HISTORIAL T-0402 - TOLERANCIA DE $1). LAS
079400* CUATRO REGLAS SE EVALUAN EN ORDEN Y LA PRIMERA QUE SE CUMPLE
079500* GANA - NO SE SIGUE EVALUANDO DESPUES DE ASIGNAR LA SITUACION.
079600*
079700* RESUMEN DE LAS CUATRO SITUACIONES POSIBLES (VER TAMBIEN LOS
079800* 88-LEVELS DE SITUAC-CON EN LA FD DE CONCILIA-EXT):
079900*   1. SIN CHEQUES IDENTIFICADOS - EL RENGLON NO TRAJO NINGUN
080000*      NUMERO DE CHEQUE ENTRE PARENTESIS.
080100*   2. CONCILIADO OK - LA DIFERENCIA ENTRE LIBRO Y BANCO ES
080200*      MENOR A $1 (TOLERANCIA DE REDONDEO).
080300*   3. NO ENCONTRADO EN BANCO - NINGUN CHEQUE DEL RENGLON
080400*      APARECIO EN EL EXTRACTO.
080500*   4. DIFERENCIA DE MONTO - CUALQUIER OTRO CASO (CRUCE
080600*      PARCIAL O IMPORTE QUE NO CIERRA).
080700 700-CLASIFICA-CHEQUE.
080800*    REGLA 1: SIN CHEQUES IDENTIFICADOS EN EL CONCEPTO - RENGLON
080900*    MERAMENTE INFORMATIVO, NO SE INTENTA CONCILIAR.
081000     IF CANT-CHEQUES-CON = ZERO
081100         MOVE "SIN CHEQUES IDENTIFICADOS" TO SITUAC-CON
081200         GO TO 700-CLASIFICA-CHEQUE-FIM.
081300*    REGLA 2: DIFERENCIA MENOR A $1 (EN VALOR ABSOLUTO) SE
081400*    CONSIDERA RUIDO DE REDONDEO Y SE DA POR CONCILIADO. PRIMERO
081500*    SE SACA EL VALOR ABSOLUTO DE LA DIFERENCIA...
081600     MOVE WS-DIFERENCIA TO WS-DIF-ABS.
081700     IF WS-DIF-ABS < ZERO
081800         COMPUTE WS-DIF-ABS = WS-DIF-ABS * -1.
081900*    ...Y LUEGO SE COMPARA CONTRA LA TOLERANCIA DE $1.
082000     IF WS-DIF-ABS < 1                                            T-0402  
082100         MOVE "CONCILIADO OK" TO SITUAC-CON
082200         GO TO 700-CLASIFICA-CHEQUE-FIM.
082300*    REGLA 3: NINGUN CHEQUE SE ENCONTRO EN EL BANCO (EL IMPORTE
082400*    DE BANCO ACUMULADO EN 400-CRUZA-CHEQUES QUEDO EN CERO).
082500     IF WS-IMPORTE-BANCO-TOT = ZERO
082600         MOVE "NO ENCONTRADO EN BANCO" TO SITUAC-CON
082700         GO TO 700-CLASIFICA-CHEQUE-FIM.
082800*    REGLA 4: NO SE CUMPLIO NINGUNA DE LAS ANTERIORES - HUBO
082900*    CRUCE PARCIAL (ALGUN CHEQUE SI Y OTRO NO) O EL IMPORTE
083000*    TOTAL DE BANCO NO COINCIDE CON EL IMPORTE DE LIBRO.
083100     MOVE "DIFERENCIA DE MONTO" TO SITUAC-CON.
083200 700-CLASIFICA-CHEQUE-FIM. EXIT.
083300
083400*-----------------------------------------*
083500* ACUMULACION DE LAS 6 METRICAS DEL RESUMEN EJECUTIVO. SE LLAMA
083600* UNA VEZ POR CADA RENGLON DE LIBRO PROCESADO, DESPUES DE
083700* GRABAR SU REGISTRO DE CONCILIACION.
083800 800-ACUMULA-TOTALES.
083900*    METRICA 1: SE CUENTA TODO RENGLON DE LIBRO LEIDO, TENGA O
084000*    NO CHEQUES IDENTIFICADOS.
084100     ADD 1 TO WS-TOT-REGISTROS.
084200*    SI EL RENGLON NO TRAJO NINGUN CHEQUE, LAS METRICAS 2 Y 4
084300*    NO SE INCREMENTAN - SE VA DIRECTO A VERIFICAR LA METRICA 3.
084400     IF CANT-CHEQUES-CON = ZERO
084500         GO TO 810-VERIFICA-CONCILIADO.
084600*    METRICAS 2 Y 4: SOLO RENGLONES CON ALGUN CHEQUE IDENTIFICADO
084700*    SUMAN CANTIDAD DE RENGLONES E IMPORTE DE LIBRO.
084800     ADD 1 TO WS-TOT-CON-CHEQUES.
084900     ADD WS-IMPORTE-LIBRO TO WS-TOT-IMPORTE-LIBRO.
085000* METRICAS 3 Y 5: SOLO RENGLONES QUE QUEDARON EN SITUACION
085100* "CONCILIADO OK" SUMAN CANTIDAD DE RENGLONES E IMPORTE DE BANCO.
085200 810-VERIFICA-CONCILIADO.
085300     IF NOT SIT-CONCILIA-88
085400         GO TO 800-ACUMULA-TOTALES-FIM.
085500     ADD 1 TO WS-TOT-CONCILIADOS.
085600     ADD WS-IMPORTE-BANCO-TOT TO WS-TOT-IMPORTE-CONCIL.
085700 800-ACUMULA-TOTALES-FIM. EXIT.
085800
085900*-----------------------------------------*
086000* RESUMEN EJECUTIVO DE LA CORRIDA - UN SOLO BLOQUE DE TOTALES
086100* FINALES, SIN QUIEBRES DE CONTROL (SEGUN PEDIDO ORIGINAL).
086200 900-IMPRIME-RESUMEN.
086300*    METRICA 6: DIFERENCIA GLOBAL = METRICA 4 MENOS METRICA 5.
086400     COMPUTE WS-DIF-GLOBAL = WS-TOT-IMPORTE-LIBRO -
086500                              WS-TOT-IMPORTE-CONCIL.
086600
086700*    ENCABEZADO DEL RESUMEN, SALTANDO A HOJA NUEVA (C01). LA
086800*    PALABRA RESERVADA C01 SE DEFINIO EN SPECIAL-NAMES Y EQUIVALE
086900*    AL CANAL 1 DE LA IMPRESORA (SALTO DE PAGINA FISICO).
087000     MOVE LINEA-TITULO TO REG-RESUMEN.
087100     WRITE REG-RESUMEN AFTER ADVANCING C01.
087200
087300*    LAS TRES PRIMERAS METRICAS SON CANTIDADES. CADA UNA SE ARMA
087400*    EN WS-METRICA (LIMPIANDO PRIMERO CON SPACES) Y SE IMPRIME
087500*    LLAMANDO A 910-IMPRIME-CANTIDAD.
087600*    METRICA 1 DE 6: TOTAL DE RENGLONES DE LIBRO PROCESADOS.
087700     MOVE SPACES TO WS-METRICA.
087800     MOVE "TOTAL REGISTROS PROCESADOS" TO NOMBRE-METRICA-RES.
087900     MOVE WS-TOT-REGISTROS             TO VALOR-CANTIDAD-RES.
088000     PERFORM 910-IMPRIME-CANTIDAD THRU 910-IMPRIME-CANTIDAD-FIM.
088100
088200*    METRICA 2 DE 6: RENGLONES QUE TRAJERON AL MENOS UN CHEQUE.
088300     MOVE SPACES TO WS-METRICA.
088400     MOVE "REGISTROS CON CHEQUES" TO NOMBRE-METRICA-RES.
088500     MOVE WS-TOT-CON-CHEQUES      TO VALOR-CANTIDAD-RES.
088600     PERFORM 910-IMPRIME-CANTIDAD THRU 910-IMPRIME-CANTIDAD-FIM.
088700
088800*    METRICA 3 DE 6: RENGLONES QUE QUEDARON EN SITUACION
088900*    "CONCILIADO OK" LUEGO DEL CRUCE CONTRA EL BANCO.
089000     MOVE SPACES TO WS-METRICA.
089100     MOVE "REGISTROS CONCILIADOS OK" TO NOMBRE-METRICA-RES.
089200     MOVE WS-TOT-CONCILIADOS         TO VALOR-CANTIDAD-RES.
089300     PERFORM 910-IMPRIME-CANTIDAD THRU 910-IMPRIME-CANTIDAD-FIM.
089400
089500*    LAS TRES ULTIMAS METRICAS SON IMPORTES.
089600*    METRICA 4 DE 6: SUMA DEL IMPORTE DE LIBRO DE LOS RENGLONES
089700*    QUE TRAJERON CHEQUES (METRICA 2).
089800     MOVE SPACES TO WS-METRICA.
089900     MOVE "MONTO TOTAL LIBRO ANALIZADO" TO NOMBRE-METRICA-RES.
090000     MOVE WS-TOT-IMPORTE-LIBRO          TO VALOR-IMPORTE-RES.
090100     PERFORM 920-IMPRIME-IMPORTE THRU 920-IMPRIME-IMPORTE-FIM.
090200
090300*    METRICA 5 DE 6: SUMA DEL IMPORTE DE BANCO DE LOS RENGLONES
090400*    CONCILIADOS OK (METRICA 3).
090500     MOVE SPACES TO WS-METRICA.
090600     MOVE "MONTO TOTAL CONCILIADO" TO NOMBRE-METRICA-RES.
090700     MOVE WS-TOT-IMPORTE-CONCIL    TO VALOR-IMPORTE-RES.
090800     PERFORM 920-IMPRIME-IMPORTE THRU 920-IMPRIME-IMPORTE-FIM.
090900
091000*    METRICA 6 DE 6: DIFERENCIA GLOBAL, CALCULADA AL PRINCIPIO DE
091100*    ESTE PARRAFO (METRICA 4 MENOS METRICA 5).
091200     MOVE SPACES TO WS-METRICA.
091300     MOVE "DIFERENCIA GLOBAL" TO NOMBRE-METRICA-RES.
091400     MOVE WS-DIF-GLOBAL       TO VALOR-IMPORTE-RES.
091500     PERFORM 920-IMPRIME-IMPORTE THRU 920-IMPRIME-IMPORTE-FIM.
091600
091700*    IMPRESO EL RESUMEN, SOLO QUEDA CERRAR ARCHIVOS Y TERMINAR -
091800*    NO HAY MAS PROCESAMIENTO DESPUES DE ESTE PUNTO.
091900     GO TO 999-CIERRE.
092000 900-IMPRIME-RESUMEN-FIM. EXIT.
092100
092200* FORMATEA Y GRABA UNA METRICA DE CANTIDAD (WS-VALOR-CANTIDAD).
092300* SE LLAMA UNA VEZ POR CADA UNA DE LAS TRES PRIMERAS METRICAS.
092400 910-IMPRIME-CANTIDAD.
092500*    TRASLADA EL NOMBRE Y EL VALOR YA CARGADOS EN WS-METRICA AL
092600*    RENGLON DE IMPRESION DE CANTIDADES.
092700     MOVE NOMBRE-METRICA-RES  TO NOMBRE-DET-CANT.
092800     MOVE VALOR-CANTIDAD-RES  TO VALOR-DET-CANT.
092900     MOVE LINEA-DET-CANTIDAD  TO REG-RESUMEN.
093000     WRITE REG-RESUMEN AFTER ADVANCING 1.
093100 910-IMPRIME-CANTIDAD-FIM. EXIT.
093200
093300* FORMATEA Y GRABA UNA METRICA DE IMPORTE (WS-VALOR-IMPORTE).
093400* SE LLAMA UNA VEZ POR CADA UNA DE LAS TRES ULTIMAS METRICAS.
093500 920-IMPRIME-IMPORTE.
093600*    TRASLADA EL NOMBRE Y EL VALOR YA CARGADOS EN WS-METRICA AL
093700*    RENGLON DE IMPRESION DE IMPORTES (CON SIGNO Y DECIMALES).
093800     MOVE NOMBRE-METRICA-RES  TO NOMBRE-DET-IMP.
093900     MOVE VALOR-IMPORTE-RES   TO VALOR-DET-IMP.
094000     MOVE LINEA-DET-IMPORTE   TO REG-RESUMEN.
094100     WRITE REG-RESUMEN AFTER ADVANCING 1.
094200 920-IMPRIME-IMPORTE-FIM. EXIT.
094300
094400*-----------------------------------------*
094500* CIERRE DE TODOS LOS ARCHIVOS Y FIN DE LA CORRIDA. SE LLEGA
094600* ACA SOLO DESDE 900-IMPRIME-RESUMEN, YA CON EL RESUMEN GRABADO.
094700 999-CIERRE.
094800*    CIERRA LOS DOS ARCHIVOS DE ENTRADA.
094900     CLOSE LIBRO-EXT.
095000     CLOSE EXTRACTO-EXT.
095100*    CIERRA EL ARCHIVO INDEXADO DE TRABAJO - NO SE CONSERVA ENTRE
095200*    CORRIDAS, SE VUELVE A ARMAR DESDE CERO EN 100-ABRIR-ARCHIVOS.
095300     CLOSE EXTRACTO-IDX.
095400*    CIERRA LAS TRES SALIDAS DE LA CORRIDA.
095500     CLOSE CONCILIA-EXT.
095600     CLOSE DETALLE-EXT.
095700     CLOSE RESUMEN-EXT.
095800*    FIN DEL PROGRAMA.
095900     STOP RUN.
096000 999-CIERRE-FIM. EXIT.
